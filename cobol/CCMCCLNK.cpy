000100* CCMCCLNK.cpybk
000110*----------------------------------------------------------------*
000120* CARDGUARD SAA - LINKAGE AREA FOR CALL "CCSAA1A"
000130* RULE-RESTRICTED-MCC - PROHIBITED MERCHANT CATEGORY CHECK
000140*----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*----------------------------------------------------------------*
000170*|USER    |DATE      |TAG      |DESCRIPTION                     |
000180*|--------|----------|---------|---------------------------------
000190*|PMH     |1986-04-24|CG0005   |INITIAL VERSION
000200*----------------------------------------------------------------*
000210 01  WK-C-MCCLNK-RECORD.
000220     05  WK-C-MCCLNK-INPUT.
000230         10  WK-C-MCCLNK-TXN-COUNT     PIC 9(04) COMP.
000240*                                NUMBER OF TRANSACTIONS SUPPLIED
000250         10  WK-C-MCCLNK-TXN-TABLE
000260                 OCCURS 500 TIMES
000270                 INDEXED BY WK-C-MCCLNK-TXN-IX.
000280             15  WK-C-MCCLNK-TXN-ID    PIC X(10).
000290             15  WK-C-MCCLNK-TXN-MCC   PIC X(04).
000300             15  FILLER                PIC X(01).
000310     05  WK-C-MCCLNK-OUTPUT.
000320         10  WK-C-MCCLNK-ALT-COUNT     PIC 9(04) COMP.
000330*                                NUMBER OF ALERTS RETURNED
000340         10  WK-C-MCCLNK-ALT-TABLE
000350                 OCCURS 500 TIMES
000360                 INDEXED BY WK-C-MCCLNK-ALT-IX.
000370             15  WK-C-MCCLNK-ALT-TXN-ID PIC X(10).
000380             15  WK-C-MCCLNK-ALT-DETAIL PIC X(60).
000390             15  FILLER                PIC X(01).
000400     05  FILLER                        PIC X(04).
