000100* CCTXNRC.cpybk
000110*----------------------------------------------------------------*
000120* CARDGUARD SAA - CARD TRANSACTION RECORD LAYOUT
000130* ONE RECORD PER LINE ON THE NIGHTLY TRANSACTION EXTRACT (TRANSACTIONS)
000140* COPIED UNDER AN 01 SUPPLIED BY THE CALLING PROGRAM
000150*----------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*----------------------------------------------------------------*
000180*|USER    |DATE      |TAG      |DESCRIPTION                     |
000190*|--------|----------|---------|---------------------------------
000200*|PMH     |1986-04-02|CG0001   |INITIAL VERSION - CARD EXTRACT
000210*|PMH     |1986-09-11|CG0014   |WIDENED MERCHANT-NAME TO X(20)
000220*|RDK     |1991-02-19|CG0037   |ADDED TRAILING FILLER PAD TO 080
000230*|DGT     |1998-11-06|CG0081   |Y2K - TRANSACTION-DT IS 4-DIGIT
000240*|DGT     |1998-11-06|CG0081   |YEAR, NO CENTURY WINDOW NEEDED
000250*----------------------------------------------------------------*
000260     05  CCTXN-RAW-RECORD          PIC X(80).
000270*                                RAW 80-BYTE EXTRACT LINE
000280     05  CCTXN-FIELDS REDEFINES CCTXN-RAW-RECORD.
000290         10  CCTXN-TRANSACTION-ID  PIC X(10).
000300*                                UNIQUE TRANSACTION IDENTIFIER
000310         10  CCTXN-CARD-HOLDER-ID  PIC X(08).
000320*                                CARDHOLDER (EMPLOYEE) IDENTIFIER
000330         10  CCTXN-TRANSACTION-DT  PIC X(19).
000340*                                YYYY-MM-DD HH:MM:SS, LOCAL TIME
000350         10  CCTXN-DT-PARTS REDEFINES CCTXN-TRANSACTION-DT.
000360*----------------------------------------------------------------*
000370* DATE/TIME COMPONENTS, BROKEN OUT FOR THE RULE PARAGRAPHS
000380* RDK 1991-02-19 CG0037
000390*----------------------------------------------------------------*
000400             15  CCTXN-DT-YEAR     PIC 9(04).
000410             15  FILLER            PIC X(01).
000420*                                LITERAL '-'
000430             15  CCTXN-DT-MONTH    PIC 9(02).
000440             15  FILLER            PIC X(01).
000450*                                LITERAL '-'
000460             15  CCTXN-DT-DAY      PIC 9(02).
000470             15  FILLER            PIC X(01).
000480*                                LITERAL ' '
000490             15  CCTXN-DT-HOUR     PIC 9(02).
000500             15  FILLER            PIC X(01).
000510*                                LITERAL ':'
000520             15  CCTXN-DT-MINUTE   PIC 9(02).
000530             15  FILLER            PIC X(01).
000540*                                LITERAL ':'
000550             15  CCTXN-DT-SECOND   PIC 9(02).
000560         10  CCTXN-MERCHANT-NAME   PIC X(20).
000570*                                MERCHANT DISPLAY NAME
000580         10  CCTXN-MCC-CODE        PIC X(04).
000590*                                MERCHANT CATEGORY CODE, ZERO-FILLED
000600         10  CCTXN-AMOUNT          PIC S9(9)V99.
000610*                                TRANSACTION AMOUNT - CARRIED ONLY,
000620*                                NO RULE USES THIS FIELD
000630         10  FILLER                PIC X(08).
000640*                                RESERVED FOR FUTURE EXTRACT FIELDS
