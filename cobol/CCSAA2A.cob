000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CCSAA2A.
000140 AUTHOR.         P M HARGROVE.
000150 INSTALLATION.   CARDGUARD SYSTEMS - CARD SERVICES DIVISION.
000160 DATE-WRITTEN.   02 MAY 1986.
000170 DATE-COMPILED.
000180 SECURITY.       INTERNAL USE ONLY - CARD SERVICES DIVISION.
000190*DESCRIPTION : RULE-IRREGULAR-TIME.
000200*              FLAGS TRANSACTIONS POSTED LATE AT NIGHT AND
000210*              TRANSACTIONS POSTED ON A WEEKEND OR LISTED HOLIDAY.
000220*              A SINGLE TRANSACTION CAN RAISE BOTH ALERTS. SEVERITY
000230*              HIGH ON BOTH. CALLED ONCE PER NIGHTLY RUN BY CCSAA0A.
000240*
000250*=================================================================
000260* HISTORY OF MODIFICATION:
000270*=================================================================
000280*|USER    |DATE      |TAG      |DESCRIPTION                      |
000290*|--------|----------|---------|----------------------------------
000300*|PMH     |1986-05-02|CG0006   |INITIAL VERSION - LATE NIGHT ONLY,
000310*|PMH     |1986-05-02|CG0006   |23:00 TO 06:00
000320*|RDK     |1991-02-19|CG0038   |ADDED HOLIDAY/WEEKEND CHECK, SPLIT
000330*|RDK     |1991-02-19|CG0038   |ALT-TYPE SO ONE TXN CAN FIRE BOTH
000340*|RDK     |1991-02-19|CG0038   |WEEKDAY COMPUTED FROM JULIAN DAY
000350*|RDK     |1991-02-19|CG0038   |NUMBER - NO VENDOR DATE ROUTINE ON
000360*|RDK     |1991-02-19|CG0038   |THIS BOX
000370*|DGT     |1998-11-06|CG0082   |Y2K - HOLIDAY TABLE NOW CARRIES
000380*|DGT     |1998-11-06|CG0082   |4-DIGIT YEARS, SEE CCSAAWS
000390*=================================================================
000400     EJECT
000410**********************
000420 ENVIRONMENT DIVISION.
000430**********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000480                    UPSI-0 IS UPSI-SWITCH-0
000490                        ON  STATUS IS U0-ON
000500                        OFF STATUS IS U0-OFF
000510                    CLASS CC-NUMERIC-CLASS IS "0123456789".
000520     EJECT
000530***************
000540 DATA DIVISION.
000550***************
000560*************************
000570 WORKING-STORAGE SECTION.
000580*************************
000590 01  FILLER                   PIC X(24) VALUE
000600     "** PROGRAM CCSAA2A    **".
000610*----------------------------------------------------------------*
000620* SHOP-WIDE WORK AREA - CCSAAWS SUPPLIES ITS OWN 01-LEVEL ENTRIES
000630*----------------------------------------------------------------*
000640     COPY CCSAAWS.
000650*----------------------------------------------------------------*
000660* DATE/TIME WORK AREA FOR THE TRANSACTION CURRENTLY UNDER TEST
000670*----------------------------------------------------------------*
000680 01  WK-C-DT-WORK-AREA.
000690     05  WK-C-DT-TEXT              PIC X(19).
000700     05  WK-C-DT-TEXT-PARTS REDEFINES WK-C-DT-TEXT.
000710         10  WK-C-DT-YEAR          PIC 9(04).
000720         10  FILLER                PIC X(01).
000730         10  WK-C-DT-MONTH         PIC 9(02).
000740         10  FILLER                PIC X(01).
000750         10  WK-C-DT-DAY           PIC 9(02).
000760         10  FILLER                PIC X(01).
000770         10  WK-C-DT-HOUR          PIC 9(02).
000780         10  FILLER                PIC X(01).
000790         10  WK-C-DT-MINUTE        PIC 9(02).
000800         10  FILLER                PIC X(01).
000810         10  WK-C-DT-SECOND        PIC 9(02).
000820     05  FILLER                    PIC X(01).
000830*----------------------------------------------------------------*
000840* JULIAN DAY NUMBER WORK FIELDS - B200/C000
000850* RDK 1991-02-19 CG0038
000860*----------------------------------------------------------------*
000870 01  WK-C-JDN-WORK-AREA.
000880     05  WK-C-JDN-A                PIC S9(05) COMP.
000890     05  WK-C-JDN-Y                PIC S9(05) COMP.
000900     05  WK-C-JDN-M                PIC S9(05) COMP.
000910     05  WK-C-JDN-T1               PIC S9(09) COMP.
000920*                                (153 * M + 2) / 5, TRUNCATED
000930     05  WK-C-JDN-T2               PIC S9(09) COMP.
000940*                                Y / 4, TRUNCATED
000950     05  WK-C-JDN-T3               PIC S9(09) COMP.
000960*                                Y / 100, TRUNCATED
000970     05  WK-C-JDN-T4               PIC S9(09) COMP.
000980*                                Y / 400, TRUNCATED
000990     05  WK-C-JDN-NUMBER           PIC S9(09) COMP.
001000     05  WK-C-JDN-DIV7             PIC S9(09) COMP.
001010*                                JDN / 7, TRUNCATED
001020     05  WK-C-JDN-WEEKDAY          PIC 9(01) COMP.
001030         88  WK-C-JDN-IS-SATURDAY          VALUE 5.
001040         88  WK-C-JDN-IS-SUNDAY            VALUE 6.
001050     05  FILLER                    PIC X(04).
001060 01  WK-C-HOLIDAY-WORK-AREA.
001070     05  WK-C-HOLIDAY-IX           PIC 9(02) COMP.
001080     05  WK-C-HOLIDAY-FOUND        PIC X(01).
001090         88  WK-C-HOLIDAY-MATCHED         VALUE "Y".
001100     05  WK-C-TXN-DATE-ONLY        PIC X(10).
001110     05  FILLER                    PIC X(05).
001120     EJECT
001130 LINKAGE SECTION.
001140*******************
001150     COPY CCTIMLNK.
001160     EJECT
001170 PROCEDURE DIVISION USING WK-C-TIMLNK-RECORD.
001180***********************************************
001190 MAIN-MODULE.
001200     PERFORM A000-START-PROGRAM-ROUTINE
001210        THRU A099-START-PROGRAM-ROUTINE-EX.
001220     PERFORM B000-CHECK-ALL-TRANSACTIONS
001230        THRU B099-CHECK-ALL-TRANSACTIONS-EX.
001240     PERFORM Z000-END-PROGRAM-ROUTINE
001250        THRU Z099-END-PROGRAM-ROUTINE-EX.
001260     GOBACK.
001270*------------------------------------------------------------------*
001280 A000-START-PROGRAM-ROUTINE.
001290*------------------------------------------------------------------*
001300     MOVE ZERO TO WK-C-TIMLNK-ALT-COUNT.
001310*------------------------------------------------------------------*
001320 A099-START-PROGRAM-ROUTINE-EX.
001330*------------------------------------------------------------------*
001340     EXIT.
001350*------------------------------------------------------------------*
001360* ONE PASS - EACH TRANSACTION TESTED INDEPENDENTLY OF THE OTHERS
001370*------------------------------------------------------------------*
001380 B000-CHECK-ALL-TRANSACTIONS.
001390*------------------------------------------------------------------*
001400     IF WK-C-TIMLNK-TXN-COUNT = ZERO
001410         GO TO B099-CHECK-ALL-TRANSACTIONS-EX.
001420     PERFORM B010-CHECK-ONE-TRANSACTION
001430        THRU B010-CHECK-ONE-TRANSACTION-EX
001440        VARYING WK-C-TIMLNK-TXN-IX FROM 1 BY 1
001450            UNTIL WK-C-TIMLNK-TXN-IX > WK-C-TIMLNK-TXN-COUNT.
001460*------------------------------------------------------------------*
001470 B099-CHECK-ALL-TRANSACTIONS-EX.
001480*------------------------------------------------------------------*
001490     EXIT.
001500 B010-CHECK-ONE-TRANSACTION.
001510     MOVE WK-C-TIMLNK-TXN-DT (WK-C-TIMLNK-TXN-IX) TO WK-C-DT-TEXT.
001520     PERFORM B100-CHECK-LATE-NIGHT
001530        THRU B199-CHECK-LATE-NIGHT-EX.
001540     PERFORM B200-CHECK-HOLIDAY-WEEKEND
001550        THRU B299-CHECK-HOLIDAY-WEEKEND-EX.
001560 B010-CHECK-ONE-TRANSACTION-EX.
001570     EXIT.
001580*------------------------------------------------------------------*
001590* LATE NIGHT - 23:00:00 THROUGH 05:59:59 INCLUSIVE
001600*------------------------------------------------------------------*
001610 B100-CHECK-LATE-NIGHT.
001620*------------------------------------------------------------------*
001630     IF WK-C-DT-HOUR NOT >= 23
001640         IF WK-C-DT-HOUR NOT < 6
001650             GO TO B199-CHECK-LATE-NIGHT-EX.
001660     PERFORM D100-ADD-ALERT-NIGHT
001670        THRU D100-ADD-ALERT-NIGHT-EX.
001680*------------------------------------------------------------------*
001690 B199-CHECK-LATE-NIGHT-EX.
001700*------------------------------------------------------------------*
001710     EXIT.
001720*------------------------------------------------------------------*
001730* WEEKEND OR LISTED HOLIDAY - WEEKDAY FROM THE JULIAN DAY NUMBER,
001740* HOLIDAY DATE FROM A LOOKUP AGAINST CC-HOLIDAY-TABLE
001750*------------------------------------------------------------------*
001760 B200-CHECK-HOLIDAY-WEEKEND.
001770*------------------------------------------------------------------*
001780     PERFORM C000-COMPUTE-WEEKDAY
001790        THRU C099-COMPUTE-WEEKDAY-EX.
001800     MOVE "N" TO WK-C-HOLIDAY-FOUND.
001810     IF WK-C-JDN-IS-SATURDAY OR WK-C-JDN-IS-SUNDAY
001820         MOVE "Y" TO WK-C-HOLIDAY-FOUND
001830     ELSE
001840         STRING WK-C-DT-YEAR  DELIMITED BY SIZE
001850                "-"           DELIMITED BY SIZE
001860                WK-C-DT-MONTH DELIMITED BY SIZE
001870                "-"           DELIMITED BY SIZE
001880                WK-C-DT-DAY   DELIMITED BY SIZE
001890             INTO WK-C-TXN-DATE-ONLY
001900         PERFORM C100-LOOKUP-HOLIDAY
001910            THRU C100-LOOKUP-HOLIDAY-EX
001920            VARYING WK-C-HOLIDAY-IX FROM 1 BY 1
001930                UNTIL WK-C-HOLIDAY-IX > CC-HOLIDAY-COUNT
001940                   OR WK-C-HOLIDAY-MATCHED.
001950     IF WK-C-HOLIDAY-MATCHED
001960         PERFORM D200-ADD-ALERT-HOLIDAY
001970            THRU D200-ADD-ALERT-HOLIDAY-EX.
001980*------------------------------------------------------------------*
001990 B299-CHECK-HOLIDAY-WEEKEND-EX.
002000*------------------------------------------------------------------*
002010     EXIT.
002020 C100-LOOKUP-HOLIDAY.
002030     IF WK-C-TXN-DATE-ONLY = CC-HOLIDAY-ENTRY (WK-C-HOLIDAY-IX)
002040         MOVE "Y" TO WK-C-HOLIDAY-FOUND.
002050 C100-LOOKUP-HOLIDAY-EX.
002060     EXIT.
002070*------------------------------------------------------------------*
002080* WEEKDAY FROM THE JULIAN DAY NUMBER - MONDAY = 0 ... SUNDAY = 6
002090* RDK 1991-02-19 CG0038 - FLIEGEL AND VAN FLANDERN FORMULA, NO
002100* INTRINSIC FUNCTIONS AVAILABLE ON THIS COMPILER
002110*------------------------------------------------------------------*
002120 C000-COMPUTE-WEEKDAY.
002130*------------------------------------------------------------------*
002140     COMPUTE WK-C-JDN-A = (14 - WK-C-DT-MONTH) / 12.
002150     COMPUTE WK-C-JDN-Y = WK-C-DT-YEAR + 4800 - WK-C-JDN-A.
002160     COMPUTE WK-C-JDN-M = WK-C-DT-MONTH + 12 * WK-C-JDN-A - 3.
002170     COMPUTE WK-C-JDN-T1 = (153 * WK-C-JDN-M + 2) / 5.
002180     COMPUTE WK-C-JDN-T2 = WK-C-JDN-Y / 4.
002190     COMPUTE WK-C-JDN-T3 = WK-C-JDN-Y / 100.
002200     COMPUTE WK-C-JDN-T4 = WK-C-JDN-Y / 400.
002210     COMPUTE WK-C-JDN-NUMBER =
002220             WK-C-DT-DAY + WK-C-JDN-T1 + 365 * WK-C-JDN-Y
002230           + WK-C-JDN-T2 - WK-C-JDN-T3 + WK-C-JDN-T4 - 32045.
002240     COMPUTE WK-C-JDN-DIV7 = WK-C-JDN-NUMBER / 7.
002250     COMPUTE WK-C-JDN-WEEKDAY = WK-C-JDN-NUMBER - 7 * WK-C-JDN-DIV7.
002260*------------------------------------------------------------------*
002270 C099-COMPUTE-WEEKDAY-EX.
002280*------------------------------------------------------------------*
002290     EXIT.
002300 D100-ADD-ALERT-NIGHT.
002310     IF WK-C-TIMLNK-ALT-COUNT NOT < 999
002320         GO TO D100-ADD-ALERT-NIGHT-EX.
002330     ADD 1 TO WK-C-TIMLNK-ALT-COUNT.
002340     MOVE WK-C-TIMLNK-TXN-ID (WK-C-TIMLNK-TXN-IX)
002350         TO WK-C-TIMLNK-ALT-TXN-ID (WK-C-TIMLNK-ALT-COUNT).
002360     MOVE "N" TO WK-C-TIMLNK-ALT-TYPE (WK-C-TIMLNK-ALT-COUNT).
002370     STRING "USAGE TIME: "                      DELIMITED BY SIZE
002380            WK-C-DT-HOUR                        DELIMITED BY SIZE
002390            ":"                                 DELIMITED BY SIZE
002400            WK-C-DT-MINUTE                      DELIMITED BY SIZE
002410            ":"                                 DELIMITED BY SIZE
002420            WK-C-DT-SECOND                      DELIMITED BY SIZE
002430         INTO WK-C-TIMLNK-ALT-DETAIL (WK-C-TIMLNK-ALT-COUNT).
002440 D100-ADD-ALERT-NIGHT-EX.
002450     EXIT.
002460 D200-ADD-ALERT-HOLIDAY.
002470     IF WK-C-TIMLNK-ALT-COUNT NOT < 999
002480         GO TO D200-ADD-ALERT-HOLIDAY-EX.
002490     ADD 1 TO WK-C-TIMLNK-ALT-COUNT.
002500     MOVE WK-C-TIMLNK-TXN-ID (WK-C-TIMLNK-TXN-IX)
002510         TO WK-C-TIMLNK-ALT-TXN-ID (WK-C-TIMLNK-ALT-COUNT).
002520     MOVE "H" TO WK-C-TIMLNK-ALT-TYPE (WK-C-TIMLNK-ALT-COUNT).
002530     STRING "USAGE DATE: "                      DELIMITED BY SIZE
002540            WK-C-TXN-DATE-ONLY                  DELIMITED BY SIZE
002550         INTO WK-C-TIMLNK-ALT-DETAIL (WK-C-TIMLNK-ALT-COUNT).
002560 D200-ADD-ALERT-HOLIDAY-EX.
002570     EXIT.
002580*------------------------------------------------------------------*
002590 Z000-END-PROGRAM-ROUTINE.
002600*------------------------------------------------------------------*
002610     CONTINUE.
002620*------------------------------------------------------------------*
002630 Z099-END-PROGRAM-ROUTINE-EX.
002640*------------------------------------------------------------------*
002650     EXIT.
002660*********************************************************************
002670*************** END OF PROGRAM SOURCE  CCSAA2A **********************
002680*********************************************************************
