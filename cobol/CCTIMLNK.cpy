000100* CCTIMLNK.cpybk
000110*----------------------------------------------------------------*
000120* CARDGUARD SAA - LINKAGE AREA FOR CALL "CCSAA2A"
000130* RULE-IRREGULAR-TIME - LATE NIGHT AND HOLIDAY/WEEKEND CHECK
000140*----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*----------------------------------------------------------------*
000170*|USER    |DATE      |TAG      |DESCRIPTION                     |
000180*|--------|----------|---------|---------------------------------
000190*|PMH     |1986-05-02|CG0006   |INITIAL VERSION
000200*|RDK     |1991-02-19|CG0038   |ALT-TYPE ADDED, ONE TXN CAN FIRE
000210*|RDK     |1991-02-19|CG0038   |BOTH THE NIGHT AND HOLIDAY ALERTS
000220*----------------------------------------------------------------*
000230 01  WK-C-TIMLNK-RECORD.
000240     05  WK-C-TIMLNK-INPUT.
000250         10  WK-C-TIMLNK-TXN-COUNT     PIC 9(04) COMP.
000260*                                NUMBER OF TRANSACTIONS SUPPLIED
000270         10  WK-C-TIMLNK-TXN-TABLE
000280                 OCCURS 500 TIMES
000290                 INDEXED BY WK-C-TIMLNK-TXN-IX.
000300             15  WK-C-TIMLNK-TXN-ID    PIC X(10).
000310             15  WK-C-TIMLNK-TXN-DT    PIC X(19).
000320*                                YYYY-MM-DD HH:MM:SS
000330             15  FILLER                PIC X(01).
000340     05  WK-C-TIMLNK-OUTPUT.
000350         10  WK-C-TIMLNK-ALT-COUNT     PIC 9(04) COMP.
000360*                                NUMBER OF ALERTS RETURNED
000370         10  WK-C-TIMLNK-ALT-TABLE
000380                 OCCURS 999 TIMES
000390                 INDEXED BY WK-C-TIMLNK-ALT-IX.
000400             15  WK-C-TIMLNK-ALT-TXN-ID PIC X(10).
000410             15  WK-C-TIMLNK-ALT-TYPE   PIC X(01).
000420*                                "N" = LATE NIGHT, "H" = HOLIDAY
000430             15  WK-C-TIMLNK-ALT-DETAIL PIC X(60).
000440     05  FILLER                        PIC X(04).
