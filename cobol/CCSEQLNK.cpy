000100* CCSEQLNK.cpybk
000110*----------------------------------------------------------------*
000120* CARDGUARD SAA - LINKAGE AREA FOR CALL "CCSAA3A"
000130* RULE-SEQUENTIAL - SAME MERCHANT REPEAT AND MCC TRANSITION CHECK
000140*----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:
000160*----------------------------------------------------------------*
000170*|USER    |DATE      |TAG      |DESCRIPTION                     |
000180*|--------|----------|---------|---------------------------------
000190*|PMH     |1986-05-09|CG0007   |INITIAL VERSION
000200*|JFQ     |1996-07-30|CG0065   |ADDED MCC TRANSITION ALERT TYPE
000210*----------------------------------------------------------------*
000220 01  WK-C-SEQLNK-RECORD.
000230     05  WK-C-SEQLNK-INPUT.
000240         10  WK-C-SEQLNK-TXN-COUNT     PIC 9(04) COMP.
000250*                                NUMBER OF TRANSACTIONS SUPPLIED
000260         10  WK-C-SEQLNK-TXN-TABLE
000270                 OCCURS 500 TIMES
000280                 INDEXED BY WK-C-SEQLNK-TXN-IX.
000290             15  WK-C-SEQLNK-TXN-ID    PIC X(10).
000300             15  WK-C-SEQLNK-TXN-HOLDER PIC X(08).
000310             15  WK-C-SEQLNK-TXN-DT    PIC X(19).
000320             15  WK-C-SEQLNK-TXN-MERCH PIC X(20).
000330             15  WK-C-SEQLNK-TXN-MCC   PIC X(04).
000340             15  FILLER                PIC X(01).
000350     05  WK-C-SEQLNK-OUTPUT.
000360         10  WK-C-SEQLNK-ALT-COUNT     PIC 9(04) COMP.
000370*                                NUMBER OF ALERTS RETURNED
000380         10  WK-C-SEQLNK-ALT-TABLE
000390                 OCCURS 500 TIMES
000400                 INDEXED BY WK-C-SEQLNK-ALT-IX.
000410             15  WK-C-SEQLNK-ALT-TXN-ID PIC X(10).
000420             15  WK-C-SEQLNK-ALT-TYPE   PIC X(01).
000430*                                "M" = SAME MERCHANT, "T" = MCC
000440*                                TRANSITION
000450             15  WK-C-SEQLNK-ALT-DETAIL PIC X(60).
000460     05  FILLER                        PIC X(04).
