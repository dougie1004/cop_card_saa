000100* CCSAAWS.cpybk
000110*----------------------------------------------------------------*
000120* CARDGUARD SAA - SHOP-WIDE WORK AREA, COPIED INTO WK-C-COMMON
000130* FILE STATUS CONDITIONS, RULE CONSTANTS AND REPORT LITERALS
000140* SHARED BY ALL CCSAAnA PROGRAMS
000150*----------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*----------------------------------------------------------------*
000180*|USER    |DATE      |TAG      |DESCRIPTION                     |
000190*|--------|----------|---------|---------------------------------
000200*|PMH     |1986-04-02|CG0001   |INITIAL VERSION
000210*|RDK     |1991-02-19|CG0038   |ADDED HOLIDAY TABLE, 2-ENTRY
000220*|JFQ     |1996-07-30|CG0065   |ADDED HIGH RISK MCC TRANSITION
000230*|JFQ     |1996-07-30|CG0065   |RULE NAME LITERAL
000240*|DGT     |1998-11-06|CG0081   |Y2K - HOLIDAY TABLE ENTRIES NOW
000250*|DGT     |1998-11-06|CG0081   |CARRY A 4-DIGIT YEAR
000260*----------------------------------------------------------------*
000270 01  WK-C-STATUS-AREA.
000280     05  WK-C-FILE-STATUS             PIC X(02).
000290         88  WK-C-SUCCESSFUL                    VALUE "00".
000300         88  WK-C-FILE-NOT-FOUND                VALUE "35" "41".
000310         88  WK-C-AT-END                        VALUE "10".
000320         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
000330     05  WK-C-FILE-STATUS-PARTS REDEFINES WK-C-FILE-STATUS.
000340         10  WK-C-FILE-STATUS-1       PIC X(01).
000350         10  WK-C-FILE-STATUS-2       PIC X(01).
000360     05  FILLER                       PIC X(06).
000370*----------------------------------------------------------------*
000380* PROHIBITED-MCC LIST - RULE-RESTRICTED-MCC (BARS, CASINOS,
000390* DRINKING PLACES)
000400*----------------------------------------------------------------*
000410 01  CC-PROHIBITED-MCC-TABLE.
000420     05  FILLER                    PIC X(12) VALUE
000430         "581379955814".
000440     05  CC-PROHIBITED-MCC-ENTRY REDEFINES FILLER
000450                                   PIC X(04) OCCURS 3 TIMES.
000460 77  CC-PROHIBITED-MCC-COUNT       PIC 9(02) COMP VALUE 3.
000470*----------------------------------------------------------------*
000480* HOLIDAY LIST - RULE-IRREGULAR-TIME HOLIDAY/WEEKEND SUB-CHECK
000490*----------------------------------------------------------------*
000500 01  CC-HOLIDAY-TABLE.
000510     05  FILLER                    PIC X(20) VALUE
000520         "2025-12-252026-01-01".
000530     05  CC-HOLIDAY-ENTRY REDEFINES FILLER
000540                                   PIC X(10) OCCURS 2 TIMES.
000550 77  CC-HOLIDAY-COUNT              PIC 9(02) COMP VALUE 2.
000560*----------------------------------------------------------------*
000570* RULE-NAME AND SEVERITY LITERALS - MOVED INTO THE ALERT RECORD
000580* BY THE RULE PARAGRAPHS WHEN A VIOLATION FIRES
000590*----------------------------------------------------------------*
000600 01  CC-RULE-NAME-LITERALS.
000610     05  CC-RULE-RESTRICTED-MCC    PIC X(30) VALUE
000620         "RESTRICTED MCC USAGE".
000630     05  CC-RULE-LATE-NIGHT        PIC X(30) VALUE
000640         "LATE NIGHT USAGE".
000650     05  CC-RULE-HOLIDAY           PIC X(30) VALUE
000660         "HOLIDAY USAGE".
000670     05  CC-RULE-SAME-MERCHANT     PIC X(30) VALUE
000680         "SEQUENTIAL SAME MERCHANT".
000690     05  CC-RULE-MCC-TRANSITION    PIC X(30) VALUE
000700         "HIGH RISK MCC TRANSITION".
000710     05  FILLER                    PIC X(04).
000720 01  CC-SEVERITY-LITERALS.
000730     05  CC-SEVERITY-CRITICAL      PIC X(08) VALUE "Critical".
000740     05  CC-SEVERITY-HIGH          PIC X(08) VALUE "High".
000750     05  CC-SEVERITY-MEDIUM        PIC X(08) VALUE "Medium".
000760     05  FILLER                    PIC X(08).
000770 01  FILLER                        PIC X(08) VALUE SPACES.
000780*                                RESERVED
