000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CCSAA1A.
000140 AUTHOR.         P M HARGROVE.
000150 INSTALLATION.   CARDGUARD SYSTEMS - CARD SERVICES DIVISION.
000160 DATE-WRITTEN.   24 APR 1986.
000170 DATE-COMPILED.
000180 SECURITY.       INTERNAL USE ONLY - CARD SERVICES DIVISION.
000190*DESCRIPTION : RULE-RESTRICTED-MCC.
000200*              FLAGS ANY TRANSACTION AGAINST A MERCHANT CATEGORY
000210*              CODE ON THE PROHIBITED LIST (CC-PROHIBITED-MCC-TABLE
000220*              IN CCSAAWS). SEVERITY CRITICAL. CALLED ONCE PER
000230*              NIGHTLY RUN BY CCSAA0A WITH THE FULL TRANSACTION SET.
000240*
000250*=================================================================
000260* HISTORY OF MODIFICATION:
000270*=================================================================
000280*|USER    |DATE      |TAG      |DESCRIPTION                      |
000290*|--------|----------|---------|----------------------------------
000300*|PMH     |1986-04-24|CG0005   |INITIAL VERSION
000310*|RDK     |1991-02-19|CG0037   |RAISED TABLE LIMIT FROM 200 TO 500
000320*|RDK     |1991-02-19|CG0037   |TO MATCH CCSAA0A
000330*|DGT     |1998-04-02|CG0078   |ADDED MCC 5814 (FAST FOOD/BARS) TO
000340*|DGT     |1998-04-02|CG0078   |THE PROHIBITED LIST
000350*=================================================================
000360     EJECT
000370**********************
000380 ENVIRONMENT DIVISION.
000390**********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-AS400.
000420 OBJECT-COMPUTER. IBM-AS400.
000430 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000440                    UPSI-0 IS UPSI-SWITCH-0
000450                        ON  STATUS IS U0-ON
000460                        OFF STATUS IS U0-OFF
000470                    CLASS CC-NUMERIC-CLASS IS "0123456789".
000480     EJECT
000490***************
000500 DATA DIVISION.
000510***************
000520*************************
000530 WORKING-STORAGE SECTION.
000540*************************
000550 01  FILLER                   PIC X(24) VALUE
000560     "** PROGRAM CCSAA1A    **".
000570*----------------------------------------------------------------*
000580* SHOP-WIDE WORK AREA - CCSAAWS SUPPLIES ITS OWN 01-LEVEL ENTRIES
000590*----------------------------------------------------------------*
000600     COPY CCSAAWS.
000610 01  WK-C-WORK-AREA.
000620     05  WK-C-MCC-IX              PIC 9(02) COMP.
000630     05  WK-C-MATCH-FOUND         PIC X(01).
000640         88  WK-C-MCC-MATCHED             VALUE "Y".
000650         88  WK-C-MCC-NOT-MATCHED         VALUE "N".
000660     05  WK-C-DETAIL-MCC          PIC X(04).
000670     05  FILLER                   PIC X(09).
000680     EJECT
000690 LINKAGE SECTION.
000700*******************
000710     COPY CCMCCLNK.
000720     EJECT
000730 PROCEDURE DIVISION USING WK-C-MCCLNK-RECORD.
000740***********************************************
000750 MAIN-MODULE.
000760     PERFORM A000-START-PROGRAM-ROUTINE
000770        THRU A099-START-PROGRAM-ROUTINE-EX.
000780     PERFORM B100-CHECK-ALL-TRANSACTIONS
000790        THRU B199-CHECK-ALL-TRANSACTIONS-EX.
000800     PERFORM Z000-END-PROGRAM-ROUTINE
000810        THRU Z099-END-PROGRAM-ROUTINE-EX.
000820     GOBACK.
000830*------------------------------------------------------------------*
000840 A000-START-PROGRAM-ROUTINE.
000850*------------------------------------------------------------------*
000860     MOVE ZERO TO WK-C-MCCLNK-ALT-COUNT.
000870*------------------------------------------------------------------*
000880 A099-START-PROGRAM-ROUTINE-EX.
000890*------------------------------------------------------------------*
000900     EXIT.
000910*------------------------------------------------------------------*
000920* ONE PASS OVER THE INPUT TABLE, ONE LOOKUP OVER THE PROHIBITED
000930* MCC TABLE PER TRANSACTION
000940*------------------------------------------------------------------*
000950 B100-CHECK-ALL-TRANSACTIONS.
000960*------------------------------------------------------------------*
000970     IF WK-C-MCCLNK-TXN-COUNT = ZERO
000980         GO TO B199-CHECK-ALL-TRANSACTIONS-EX.
000990     PERFORM B110-CHECK-ONE-TRANSACTION
001000        THRU B110-CHECK-ONE-TRANSACTION-EX
001010        VARYING WK-C-MCCLNK-TXN-IX FROM 1 BY 1
001020            UNTIL WK-C-MCCLNK-TXN-IX > WK-C-MCCLNK-TXN-COUNT.
001030*------------------------------------------------------------------*
001040 B199-CHECK-ALL-TRANSACTIONS-EX.
001050*------------------------------------------------------------------*
001060     EXIT.
001070 B110-CHECK-ONE-TRANSACTION.
001080     MOVE "N" TO WK-C-MATCH-FOUND.
001090     MOVE WK-C-MCCLNK-TXN-MCC (WK-C-MCCLNK-TXN-IX) TO WK-C-DETAIL-MCC.
001100     PERFORM B120-LOOKUP-PROHIBITED-MCC
001110        THRU B120-LOOKUP-PROHIBITED-MCC-EX
001120        VARYING WK-C-MCC-IX FROM 1 BY 1
001130            UNTIL WK-C-MCC-IX > CC-PROHIBITED-MCC-COUNT
001140               OR WK-C-MCC-MATCHED.
001150     IF WK-C-MCC-MATCHED
001160         PERFORM B130-ADD-ALERT
001170            THRU B130-ADD-ALERT-EX.
001180 B110-CHECK-ONE-TRANSACTION-EX.
001190     EXIT.
001200 B120-LOOKUP-PROHIBITED-MCC.
001210     IF WK-C-DETAIL-MCC = CC-PROHIBITED-MCC-ENTRY (WK-C-MCC-IX)
001220         MOVE "Y" TO WK-C-MATCH-FOUND.
001230 B120-LOOKUP-PROHIBITED-MCC-EX.
001240     EXIT.
001250 B130-ADD-ALERT.
001260     IF WK-C-MCCLNK-ALT-COUNT NOT < 500
001270         GO TO B130-ADD-ALERT-EX.
001280     ADD 1 TO WK-C-MCCLNK-ALT-COUNT.
001290     MOVE WK-C-MCCLNK-TXN-ID (WK-C-MCCLNK-TXN-IX)
001300         TO WK-C-MCCLNK-ALT-TXN-ID (WK-C-MCCLNK-ALT-COUNT).
001310     STRING "PROHIBITED MCC CODE "                  DELIMITED BY SIZE
001320            WK-C-DETAIL-MCC                         DELIMITED BY SIZE
001330            " USED"                                 DELIMITED BY SIZE
001340         INTO WK-C-MCCLNK-ALT-DETAIL (WK-C-MCCLNK-ALT-COUNT).
001350 B130-ADD-ALERT-EX.
001360     EXIT.
001370*------------------------------------------------------------------*
001380 Z000-END-PROGRAM-ROUTINE.
001390*------------------------------------------------------------------*
001400     CONTINUE.
001410*------------------------------------------------------------------*
001420 Z099-END-PROGRAM-ROUTINE-EX.
001430*------------------------------------------------------------------*
001440     EXIT.
001450*********************************************************************
001460*************** END OF PROGRAM SOURCE  CCSAA1A **********************
001470*********************************************************************
