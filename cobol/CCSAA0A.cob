000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     CCSAA0A.
000140 AUTHOR.         P M HARGROVE.
000150 INSTALLATION.   CARDGUARD SYSTEMS - CARD SERVICES DIVISION.
000160 DATE-WRITTEN.   02 APR 1986.
000170 DATE-COMPILED.
000180 SECURITY.       INTERNAL USE ONLY - CARD SERVICES DIVISION.
000190*DESCRIPTION : NIGHTLY SAA BATCH DRIVER.
000200*              LOADS THE CARD TRANSACTION EXTRACT, RUNS THE
000210*              SUSPICIOUS-ACTIVITY-ALERT RULES (RESTRICTED MCC,
000220*              IRREGULAR TIME, SEQUENTIAL CARDHOLDER PATTERNS) AND
000230*              WRITES THE CONSOLIDATED ALERT REPORT.
000240*
000250*=================================================================
000260* HISTORY OF MODIFICATION:
000270*=================================================================
000280*|USER    |DATE      |TAG      |DESCRIPTION                      |
000290*|--------|----------|---------|----------------------------------
000300*|PMH     |1986-04-02|CG0001   |INITIAL VERSION
000310*|PMH     |1986-04-24|CG0005   |ADDED CALL TO CCSAA1A, RESTRICTED
000320*|PMH     |1986-04-24|CG0005   |MCC RULE
000330*|PMH     |1986-05-02|CG0006   |ADDED CALL TO CCSAA2A, IRREGULAR
000340*|PMH     |1986-05-02|CG0006   |TIME RULE
000350*|PMH     |1986-05-09|CG0007   |ADDED CALL TO CCSAA3A, SEQUENTIAL
000360*|PMH     |1986-05-09|CG0007   |PATTERN RULE - FIRST FULL RELEASE
000370*|RDK     |1991-02-19|CG0037   |RAISED TABLE LIMIT FROM 200 TO 500
000380*|RDK     |1991-02-19|CG0037   |TRANSACTIONS PER NIGHTLY RUN
000390*|JFQ     |1996-07-30|CG0065   |NO FUNCTIONAL CHANGE - RECOMPILED
000400*|JFQ     |1996-07-30|CG0065   |AFTER CCSEQLNK ALERT-TYPE "T" ADDED
000410*|DGT     |1998-11-06|CG0081   |Y2K - RUN-DATE CENTURY WINDOW ADDED,
000420*|DGT     |1998-11-06|CG0081   |50/50 PIVOT ON THE 2-DIGIT YEAR FROM
000430*|DGT     |1998-11-06|CG0081   |ACCEPT FROM DATE
000440*|HLM     |2003-09-15|CG0104   |CLOSE ALERTRPT BEFORE THE NO-ALERTS
000450*|HLM     |2003-09-15|CG0104   |MESSAGE PATH - FILE WAS BEING LEFT
000460*|HLM     |2003-09-15|CG0104   |OPEN ON AN EMPTY EXTRACT
000470*=================================================================
000480     EJECT
000490**********************
000500 ENVIRONMENT DIVISION.
000510**********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-AS400.
000540 OBJECT-COMPUTER. IBM-AS400.
000550 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
000560                    UPSI-0 IS UPSI-SWITCH-0
000570                        ON  STATUS IS U0-ON
000580                        OFF STATUS IS U0-OFF
000590                    CLASS CC-NUMERIC-CLASS IS "0123456789".
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT CCTXN-FILE ASSIGN TO TRANSACTIONS
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS IS WK-C-FILE-STATUS.
000650     SELECT CCALT-FILE ASSIGN TO ALERTRPT
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS IS WK-C-FILE-STATUS.
000680     EJECT
000690***************
000700 DATA DIVISION.
000710***************
000720 FILE SECTION.
000730***************
000740 FD  CCTXN-FILE
000750     LABEL RECORDS ARE OMITTED
000760     DATA RECORD IS CCTXN-RECORD.
000770 01  CCTXN-RECORD.
000780     COPY CCTXNRC.
000790 FD  CCALT-FILE
000800     LABEL RECORDS ARE OMITTED
000810     DATA RECORD IS CCALT-RECORD.
000820 01  CCALT-RECORD.
000830     COPY CCALTRC.
000840     EJECT
000850*************************
000860 WORKING-STORAGE SECTION.
000870*************************
000880 01  FILLER                   PIC X(24) VALUE
000890     "** PROGRAM CCSAA0A    **".
000900*----------------------------------------------------------------*
000910* SHOP-WIDE WORK AREA - CCSAAWS SUPPLIES ITS OWN 01-LEVEL ENTRIES
000920*----------------------------------------------------------------*
000930     COPY CCSAAWS.
000940 77  CC-MAX-TXN-ENTRIES       PIC 9(04) COMP VALUE 500.
000950*----------------------------------------------------------------*
000960* IN-MEMORY TRANSACTION TABLE BUILT BY B100-LOAD-TRANSACTIONS
000970*----------------------------------------------------------------*
000980 01  WK-C-TXN-AREA.
000990     05  WK-C-TXN-COUNT           PIC 9(04) COMP VALUE ZERO.
001000     05  WK-C-TXN-TABLE
001010             OCCURS 500 TIMES
001020             INDEXED BY WK-C-TXN-IX.
001030         10  WK-C-TXN-ID          PIC X(10).
001040         10  WK-C-TXN-HOLDER      PIC X(08).
001050         10  WK-C-TXN-DT          PIC X(19).
001060         10  WK-C-TXN-MERCH       PIC X(20).
001070         10  WK-C-TXN-MCC         PIC X(04).
001080         10  FILLER               PIC X(01).
001090*----------------------------------------------------------------*
001100* PARAMETER AREAS FOR THE THREE RULE SUBPROGRAMS
001110*----------------------------------------------------------------*
001120     COPY CCMCCLNK.
001130     COPY CCTIMLNK.
001140     COPY CCSEQLNK.
001150 77  WK-C-TOTAL-ALERTS           PIC 9(05) COMP VALUE ZERO.
001160*----------------------------------------------------------------*
001170* BATCH RUN TIMESTAMP - STAMPED ON EVERY ALERT RAISED THIS RUN
001180* DGT 1998-11-06 CG0081 - CENTURY WINDOW ADDED BELOW
001190*----------------------------------------------------------------*
001200 01  WK-C-RUN-DATE-TIME.
001210     05  WK-C-RUN-DATE-RAW        PIC 9(06).
001220     05  WK-C-RUN-DATE-PARTS REDEFINES WK-C-RUN-DATE-RAW.
001230         10  WK-C-RUN-YY          PIC 9(02).
001240         10  WK-C-RUN-MM          PIC 9(02).
001250         10  WK-C-RUN-DD          PIC 9(02).
001260     05  WK-C-RUN-TIME-RAW        PIC 9(08).
001270     05  WK-C-RUN-TIME-PARTS REDEFINES WK-C-RUN-TIME-RAW.
001280         10  WK-C-RUN-HH          PIC 9(02).
001290         10  WK-C-RUN-MI          PIC 9(02).
001300         10  WK-C-RUN-SS          PIC 9(02).
001310         10  WK-C-RUN-HS          PIC 9(02).
001320     05  WK-C-RUN-CENTURY         PIC 9(02).
001330     05  WK-C-RUN-CCYY            PIC 9(04).
001340     05  FILLER                   PIC X(04).
001350 01  WK-C-RUN-STAMP-AREA.
001360     05  WK-C-RUN-TIMESTAMP       PIC X(19).
001370     05  FILLER                   PIC X(05).
001380     EJECT
001390 PROCEDURE DIVISION.
001400*********************
001410 MAIN-MODULE.
001420     PERFORM A000-START-PROGRAM-ROUTINE
001430        THRU A099-START-PROGRAM-ROUTINE-EX.
001440     PERFORM B100-LOAD-TRANSACTIONS
001450        THRU B199-LOAD-TRANSACTIONS-EX.
001460     IF WK-C-TXN-COUNT = ZERO
001470         PERFORM C090-NO-ALERTS-MESSAGE
001480            THRU C099-NO-ALERTS-MESSAGE-EX
001490     ELSE
001500         PERFORM B200-RUN-RESTRICTED-MCC
001510            THRU B299-RUN-RESTRICTED-MCC-EX
001520         PERFORM B300-RUN-IRREGULAR-TIME
001530            THRU B399-RUN-IRREGULAR-TIME-EX
001540         PERFORM B400-RUN-SEQUENTIAL
001550            THRU B499-RUN-SEQUENTIAL-EX
001560         PERFORM C000-PRINT-ALERT-REPORT
001570            THRU C099-PRINT-ALERT-REPORT-EX
001580     END-IF.
001590     PERFORM Z000-END-PROGRAM-ROUTINE
001600        THRU Z099-END-PROGRAM-ROUTINE-EX.
001610     STOP RUN.
001620*------------------------------------------------------------------*
001630 A000-START-PROGRAM-ROUTINE.
001640*------------------------------------------------------------------*
001650     MOVE ZERO TO WK-C-TXN-COUNT.
001660     ACCEPT WK-C-RUN-DATE-RAW FROM DATE.
001670     ACCEPT WK-C-RUN-TIME-RAW FROM TIME.
001680     IF WK-C-RUN-YY < 50
001690         MOVE 20 TO WK-C-RUN-CENTURY
001700     ELSE
001710         MOVE 19 TO WK-C-RUN-CENTURY.
001720     COMPUTE WK-C-RUN-CCYY = WK-C-RUN-CENTURY * 100 + WK-C-RUN-YY.
001730     STRING WK-C-RUN-CCYY       DELIMITED BY SIZE                 CG0081
001740            "-"                 DELIMITED BY SIZE                 CG0081
001750            WK-C-RUN-MM         DELIMITED BY SIZE                 CG0081
001760            "-"                 DELIMITED BY SIZE                 CG0081
001770            WK-C-RUN-DD         DELIMITED BY SIZE                 CG0081
001780            " "                 DELIMITED BY SIZE                 CG0081
001790            WK-C-RUN-HH         DELIMITED BY SIZE                 CG0081
001800            ":"                 DELIMITED BY SIZE                 CG0081
001810            WK-C-RUN-MI         DELIMITED BY SIZE                 CG0081
001820            ":"                 DELIMITED BY SIZE                 CG0081
001830            WK-C-RUN-SS         DELIMITED BY SIZE                 CG0081
001840         INTO WK-C-RUN-TIMESTAMP.                                 CG0081
001850*------------------------------------------------------------------*
001860 A099-START-PROGRAM-ROUTINE-EX.
001870*------------------------------------------------------------------*
001880     EXIT.
001890*------------------------------------------------------------------*
001900* TXN-LOADER - READS THE EXTRACT INTO WK-C-TXN-TABLE. A MISSING OR
001910* EMPTY TRANSACTIONS FILE LEAVES WK-C-TXN-COUNT AT ZERO.
001920*------------------------------------------------------------------*
001930 B100-LOAD-TRANSACTIONS.
001940*------------------------------------------------------------------*
001950     OPEN INPUT CCTXN-FILE.
001960     IF WK-C-SUCCESSFUL
001970         GO TO B110-READ-NEXT-TRANSACTION.
001980     IF WK-C-FILE-NOT-FOUND
001990         GO TO B199-LOAD-TRANSACTIONS-EX.
002000     DISPLAY "CCSAA0A - OPEN FILE ERROR - TRANSACTIONS".
002010     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
002020     GO TO B199-LOAD-TRANSACTIONS-EX.
002030 B110-READ-NEXT-TRANSACTION.
002040     IF WK-C-TXN-COUNT NOT < CC-MAX-TXN-ENTRIES
002050         GO TO B180-CLOSE-TRANSACTIONS.
002060     READ CCTXN-FILE
002070         AT END GO TO B180-CLOSE-TRANSACTIONS.
002080     ADD 1 TO WK-C-TXN-COUNT.
002090     SET WK-C-TXN-IX TO WK-C-TXN-COUNT.
002100     MOVE CCTXN-TRANSACTION-ID TO WK-C-TXN-ID (WK-C-TXN-IX).
002110     MOVE CCTXN-CARD-HOLDER-ID TO WK-C-TXN-HOLDER (WK-C-TXN-IX).
002120     MOVE CCTXN-TRANSACTION-DT TO WK-C-TXN-DT (WK-C-TXN-IX).
002130     MOVE CCTXN-MERCHANT-NAME TO WK-C-TXN-MERCH (WK-C-TXN-IX).
002140     MOVE CCTXN-MCC-CODE      TO WK-C-TXN-MCC (WK-C-TXN-IX).
002150     GO TO B110-READ-NEXT-TRANSACTION.
002160 B180-CLOSE-TRANSACTIONS.
002170     CLOSE CCTXN-FILE.
002180*------------------------------------------------------------------*
002190 B199-LOAD-TRANSACTIONS-EX.
002200*------------------------------------------------------------------*
002210     EXIT.
002220*------------------------------------------------------------------*
002230* RULE-RESTRICTED-MCC - ONE PASS, CALLED OUT TO CCSAA1A
002240*------------------------------------------------------------------*
002250 B200-RUN-RESTRICTED-MCC.
002260*------------------------------------------------------------------*
002270     MOVE WK-C-TXN-COUNT TO WK-C-MCCLNK-TXN-COUNT.
002280     PERFORM B210-BUILD-MCC-INPUT
002290        THRU B210-BUILD-MCC-INPUT-EX
002300        VARYING WK-C-TXN-IX FROM 1 BY 1
002310            UNTIL WK-C-TXN-IX > WK-C-TXN-COUNT.
002320     CALL "CCSAA1A" USING WK-C-MCCLNK-RECORD.
002330     GO TO B299-RUN-RESTRICTED-MCC-EX.
002340 B210-BUILD-MCC-INPUT.
002350     MOVE WK-C-TXN-ID (WK-C-TXN-IX)
002360         TO WK-C-MCCLNK-TXN-ID (WK-C-TXN-IX).
002370     MOVE WK-C-TXN-MCC (WK-C-TXN-IX)
002380         TO WK-C-MCCLNK-TXN-MCC (WK-C-TXN-IX).
002390 B210-BUILD-MCC-INPUT-EX.
002400     EXIT.
002410*------------------------------------------------------------------*
002420 B299-RUN-RESTRICTED-MCC-EX.
002430*------------------------------------------------------------------*
002440     EXIT.
002450*------------------------------------------------------------------*
002460* RULE-IRREGULAR-TIME - ONE PASS, CALLED OUT TO CCSAA2A
002470*------------------------------------------------------------------*
002480 B300-RUN-IRREGULAR-TIME.
002490*------------------------------------------------------------------*
002500     MOVE WK-C-TXN-COUNT TO WK-C-TIMLNK-TXN-COUNT.
002510     PERFORM B310-BUILD-TIME-INPUT
002520        THRU B310-BUILD-TIME-INPUT-EX
002530        VARYING WK-C-TXN-IX FROM 1 BY 1
002540            UNTIL WK-C-TXN-IX > WK-C-TXN-COUNT.
002550     CALL "CCSAA2A" USING WK-C-TIMLNK-RECORD.
002560     GO TO B399-RUN-IRREGULAR-TIME-EX.
002570 B310-BUILD-TIME-INPUT.
002580     MOVE WK-C-TXN-ID (WK-C-TXN-IX)
002590         TO WK-C-TIMLNK-TXN-ID (WK-C-TXN-IX).
002600     MOVE WK-C-TXN-DT (WK-C-TXN-IX)
002610         TO WK-C-TIMLNK-TXN-DT (WK-C-TXN-IX).
002620 B310-BUILD-TIME-INPUT-EX.
002630     EXIT.
002640*------------------------------------------------------------------*
002650 B399-RUN-IRREGULAR-TIME-EX.
002660*------------------------------------------------------------------*
002670     EXIT.
002680*------------------------------------------------------------------*
002690* RULE-SEQUENTIAL - SORT AND PAIRWISE CHECKS, CALLED OUT TO CCSAA3A
002700*------------------------------------------------------------------*
002710 B400-RUN-SEQUENTIAL.
002720*------------------------------------------------------------------*
002730     MOVE WK-C-TXN-COUNT TO WK-C-SEQLNK-TXN-COUNT.
002740     PERFORM B410-BUILD-SEQ-INPUT
002750        THRU B410-BUILD-SEQ-INPUT-EX
002760        VARYING WK-C-TXN-IX FROM 1 BY 1
002770            UNTIL WK-C-TXN-IX > WK-C-TXN-COUNT.
002780     CALL "CCSAA3A" USING WK-C-SEQLNK-RECORD.
002790     GO TO B499-RUN-SEQUENTIAL-EX.
002800 B410-BUILD-SEQ-INPUT.
002810     MOVE WK-C-TXN-ID (WK-C-TXN-IX)
002820         TO WK-C-SEQLNK-TXN-ID (WK-C-TXN-IX).
002830     MOVE WK-C-TXN-HOLDER (WK-C-TXN-IX)
002840         TO WK-C-SEQLNK-TXN-HOLDER (WK-C-TXN-IX).
002850     MOVE WK-C-TXN-DT (WK-C-TXN-IX)
002860         TO WK-C-SEQLNK-TXN-DT (WK-C-TXN-IX).
002870     MOVE WK-C-TXN-MERCH (WK-C-TXN-IX)
002880         TO WK-C-SEQLNK-TXN-MERCH (WK-C-TXN-IX).
002890     MOVE WK-C-TXN-MCC (WK-C-TXN-IX)
002900         TO WK-C-SEQLNK-TXN-MCC (WK-C-TXN-IX).
002910 B410-BUILD-SEQ-INPUT-EX.
002920     EXIT.
002930*------------------------------------------------------------------*
002940 B499-RUN-SEQUENTIAL-EX.
002950*------------------------------------------------------------------*
002960     EXIT.
002970*------------------------------------------------------------------*
002980* ALERT-REPORTER - WRITES THE CONSOLIDATED REPORT IN RULE ORDER
002990* HLM 2003-09-15 CG0104 - SEE C090 FOR THE EMPTY-EXTRACT PATH
003000*------------------------------------------------------------------*
003010 C000-PRINT-ALERT-REPORT.
003020*------------------------------------------------------------------*
003030     COMPUTE WK-C-TOTAL-ALERTS = WK-C-MCCLNK-ALT-COUNT
003040                                + WK-C-TIMLNK-ALT-COUNT
003050                                + WK-C-SEQLNK-ALT-COUNT.
003060     IF WK-C-TOTAL-ALERTS = ZERO
003070         GO TO C090-NO-ALERTS-MESSAGE.
003080     OPEN OUTPUT CCALT-FILE.
003090     IF NOT WK-C-SUCCESSFUL
003100         DISPLAY "CCSAA0A - OPEN FILE ERROR - ALERTRPT"
003110         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003120         GO TO C099-PRINT-ALERT-REPORT-EX.
003130     INITIALIZE CCALT-RECORD.
003140     MOVE "--- CardGuard SAA Detection Alerts ---"
003150         TO CCALT-RAW-RECORD.
003160     WRITE CCALT-RECORD.
003170     PERFORM C010-WRITE-MCC-ALERTS
003180        THRU C010-WRITE-MCC-ALERTS-EX
003190        VARYING WK-C-MCCLNK-ALT-IX FROM 1 BY 1
003200            UNTIL WK-C-MCCLNK-ALT-IX > WK-C-MCCLNK-ALT-COUNT.
003210     PERFORM C020-WRITE-TIME-ALERTS
003220        THRU C020-WRITE-TIME-ALERTS-EX
003230        VARYING WK-C-TIMLNK-ALT-IX FROM 1 BY 1
003240            UNTIL WK-C-TIMLNK-ALT-IX > WK-C-TIMLNK-ALT-COUNT.
003250     PERFORM C030-WRITE-SEQ-ALERTS
003260        THRU C030-WRITE-SEQ-ALERTS-EX
003270        VARYING WK-C-SEQLNK-ALT-IX FROM 1 BY 1
003280            UNTIL WK-C-SEQLNK-ALT-IX > WK-C-SEQLNK-ALT-COUNT.
003290     CLOSE CCALT-FILE.
003300     GO TO C099-PRINT-ALERT-REPORT-EX.
003310 C010-WRITE-MCC-ALERTS.
003320     INITIALIZE CCALT-RECORD.
003330     MOVE WK-C-RUN-TIMESTAMP TO CCALT-ALERT-DT.
003340     MOVE CC-SEVERITY-CRITICAL TO CCALT-SEVERITY.
003350     MOVE CC-RULE-RESTRICTED-MCC TO CCALT-RULE-NAME.
003360     MOVE WK-C-MCCLNK-ALT-TXN-ID (WK-C-MCCLNK-ALT-IX)
003370         TO CCALT-TRANSACTION-ID.
003380     MOVE WK-C-MCCLNK-ALT-DETAIL (WK-C-MCCLNK-ALT-IX)
003390         TO CCALT-DETAIL.
003400     WRITE CCALT-RECORD.
003410 C010-WRITE-MCC-ALERTS-EX.
003420     EXIT.
003430 C020-WRITE-TIME-ALERTS.
003440     INITIALIZE CCALT-RECORD.
003450     MOVE WK-C-RUN-TIMESTAMP TO CCALT-ALERT-DT.
003460     MOVE CC-SEVERITY-HIGH TO CCALT-SEVERITY.
003470     IF WK-C-TIMLNK-ALT-TYPE (WK-C-TIMLNK-ALT-IX) = "N"
003480         MOVE CC-RULE-LATE-NIGHT TO CCALT-RULE-NAME
003490     ELSE
003500         MOVE CC-RULE-HOLIDAY TO CCALT-RULE-NAME.
003510     MOVE WK-C-TIMLNK-ALT-TXN-ID (WK-C-TIMLNK-ALT-IX)
003520         TO CCALT-TRANSACTION-ID.
003530     MOVE WK-C-TIMLNK-ALT-DETAIL (WK-C-TIMLNK-ALT-IX)
003540         TO CCALT-DETAIL.
003550     WRITE CCALT-RECORD.
003560 C020-WRITE-TIME-ALERTS-EX.
003570     EXIT.
003580 C030-WRITE-SEQ-ALERTS.
003590     INITIALIZE CCALT-RECORD.
003600     MOVE WK-C-RUN-TIMESTAMP TO CCALT-ALERT-DT.
003610     IF WK-C-SEQLNK-ALT-TYPE (WK-C-SEQLNK-ALT-IX) = "M"
003620         MOVE CC-SEVERITY-MEDIUM TO CCALT-SEVERITY
003630         MOVE CC-RULE-SAME-MERCHANT TO CCALT-RULE-NAME
003640     ELSE
003650         MOVE CC-SEVERITY-HIGH TO CCALT-SEVERITY
003660         MOVE CC-RULE-MCC-TRANSITION TO CCALT-RULE-NAME.
003670     MOVE WK-C-SEQLNK-ALT-TXN-ID (WK-C-SEQLNK-ALT-IX)
003680         TO CCALT-TRANSACTION-ID.
003690     MOVE WK-C-SEQLNK-ALT-DETAIL (WK-C-SEQLNK-ALT-IX)
003700         TO CCALT-DETAIL.
003710     WRITE CCALT-RECORD.
003720 C030-WRITE-SEQ-ALERTS-EX.
003730     EXIT.
003740*------------------------------------------------------------------*
003750* HLM 2003-09-15 CG0104 - EMPTY EXTRACT / ZERO ALERTS PATH
003760*------------------------------------------------------------------*
003770 C090-NO-ALERTS-MESSAGE.
003780*------------------------------------------------------------------*
003790     OPEN OUTPUT CCALT-FILE.
003800     IF NOT WK-C-SUCCESSFUL
003810         DISPLAY "CCSAA0A - OPEN FILE ERROR - ALERTRPT"
003820         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003830         GO TO C099-NO-ALERTS-MESSAGE-EX.
003840     INITIALIZE CCALT-RECORD.
003850     MOVE "No suspicious activity (SAA) detected."
003860         TO CCALT-RAW-RECORD.
003870     WRITE CCALT-RECORD.
003880     CLOSE CCALT-FILE.
003890*------------------------------------------------------------------*
003900 C099-NO-ALERTS-MESSAGE-EX.
003910*------------------------------------------------------------------*
003920     EXIT.
003930*------------------------------------------------------------------*
003940 C099-PRINT-ALERT-REPORT-EX.
003950*------------------------------------------------------------------*
003960     EXIT.
003970*------------------------------------------------------------------*
003980 Z000-END-PROGRAM-ROUTINE.
003990*------------------------------------------------------------------*
004000     DISPLAY "CCSAA0A - SAA BATCH COMPLETE - "
004010             WK-C-TXN-COUNT " TRANSACTIONS, "
004020             WK-C-TOTAL-ALERTS " ALERTS".
004030*------------------------------------------------------------------*
004040 Z099-END-PROGRAM-ROUTINE-EX.
004050*------------------------------------------------------------------*
004060     EXIT.
004070*********************************************************************
004080*************** END OF PROGRAM SOURCE  CCSAA0A **********************
004090*********************************************************************
