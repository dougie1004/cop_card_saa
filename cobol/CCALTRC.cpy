000100* CCALTRC.cpybk
000110*----------------------------------------------------------------*
000120* CARDGUARD SAA - ALERT RECORD LAYOUT
000130* ONE RECORD PER RULE VIOLATION, WRITTEN TO ALERTRPT
000140* COPIED UNDER AN 01 SUPPLIED BY THE CALLING PROGRAM
000150*----------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170*----------------------------------------------------------------*
000180*|USER    |DATE      |TAG      |DESCRIPTION                     |
000190*|--------|----------|---------|---------------------------------
000200*|PMH     |1986-04-18|CG0003   |INITIAL VERSION
000210*|RDK     |1991-02-19|CG0037   |ADDED TRAILING FILLER PAD TO 128
000220*----------------------------------------------------------------*
000230     05  CCALT-RAW-RECORD          PIC X(128).
000240*                                RAW 128-BYTE ALERT REPORT LINE
000250     05  CCALT-FIELDS REDEFINES CCALT-RAW-RECORD.
000260         10  CCALT-ALERT-DT        PIC X(19).
000270*                                BATCH RUN TIMESTAMP, ALERT RAISED
000280         10  CCALT-SEVERITY        PIC X(08).
000290*                                CRITICAL / HIGH / MEDIUM
000300         10  CCALT-RULE-NAME       PIC X(30).
000310*                                RULE LABEL THAT FIRED
000320         10  CCALT-TRANSACTION-ID  PIC X(10).
000330*                                OFFENDING TRANSACTION
000340         10  CCALT-DETAIL          PIC X(60).
000350*                                HUMAN READABLE DETAIL MESSAGE
000360         10  FILLER                PIC X(01).
000370*                                RESERVED, PADS RECORD TO 128
